000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKAN0004.
000600 AUTHOR.         D. KOWALSKI.
000700 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/24/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CKAN0004.                                     *
001400*    ANALYST.....: D. KOWALSKI                                   *
001500*    PROGRAMMER..: D. KOWALSKI                                   *
001600*    DATE........: 06/24/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: COOKIE ANALYSER PROJECT - CKIEANLZ            *
001900*----------------------------------------------------------------*
002000*    GOAL........: CALLED BY CKAN0001 ONCE THE LOG FILE AND      *
002100*                  TARGET DATE HAVE BEEN PROVED VALID.  RE-READS *
002200*                  THE LOG FILE FROM THE TOP, SKIPS THE HEADER,  *
002300*                  SPLITS EACH DATA LINE ON THE FIRST COMMA,     *
002400*                  REJECTS MALFORMED LINES WITH A WARNING, AND   *
002500*                  KEEPS ONLY THE LINES WHOSE TIMESTAMP DATE      *
002600*                  MATCHES THE TARGET DATE IN THE MATCHED TABLE. *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   CKLGIN (DYN)    00200       NONE             *
003000*----------------------------------------------------------------*
003100*    CALLS.......:  NONE.                                       *
003200*----------------------------------------------------------------*
003300*                                                                *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*   DATE       INIT  TICKET   DESCRIPTION                        *
003800*   ---------- ----  -------  ------------------------------     *
003900*   06/24/1991 DK    BAT-0092 ORIGINAL CODING.                   *BAT-0092
004000*   02/11/1992 DK    BAT-0118 MALFORMED-LINE WARNINGS NOW NAME    BAT-0118
004100*                             THE LINE NUMBER IN THE MESSAGE.     *
004200*   08/05/1993 MLP   BAT-0210 A TIMESTAMP SHORTER THAN 10 CHARS   *
004300*                             AFTER THE COMMA IS NOW TREATED AS   Y2K-0042
004400*                             NON-MATCHING RATHER THAN ABENDING.  *
004500*   11/30/1998 TRV   Y2K-0042 YEAR 2000 REVIEW - DATE COMPARISON  *
004600*                             IS A STRAIGHT 10-CHARACTER TEXT     *
004700*                             COMPARE, NO 2-DIGIT YEAR MATH.      *
004800*                             NO CHANGE REQUIRED.                 *
004900*   07/14/2001 BWH   BAT-0318 LOG FILE NOW OPENED WITH A DYNAMIC   *
005000*                             PATH INSTEAD OF A FIXED DDNAME.      *
005010*   03/11/2004 HJS   BAT-0390 LINKAGE SECTION PARMS RENAMED FROM   *
005020*                             THE OLD LK- PREFIX TO WRK-.  THE     *
005030*                             TARGET-DATE LAYOUT MOVED OUT OF      *
005040*                             WORKING-STORAGE INTO LINKAGE SO IT   *
005050*                             IS NO LONGER DECLARED TWICE.         *
005100*----------------------------------------------------------------*
005200*================================================================*
005300*           E N V I R O N M E N T      D I V I S I O N           *
005400*================================================================*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005900      SWITCH-1 IS CKAN-DEBUG-SWITCH ON STATUS IS CKAN-DEBUG-ON.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT CKLGIN        ASSIGN TO DYNAMIC WRK-LOG-FILE-PATH
006500      ORGANIZATION IS     LINE SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-CKLGIN.
006800
006900*================================================================*
007000*                  D A T A      D I V I S I O N                  *
007100*================================================================*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  CKLGIN
007600     RECORDING MODE IS V
007700     LABEL RECORD   IS STANDARD.
007800 01  FD-REG-CKLGIN     PIC X(200).
007900
008000*-----------------------------------------------------------------*
008100*                  WORKING-STORAGE SECTION                        *
008200*-----------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400
008500 77  WRK-LOG-FILE-PATH                 PIC X(100) VALUE SPACES.
008600 77  WRK-COMMA-POS                     PIC S9(04) COMP VALUE ZERO.
008700 77  WRK-LINE-LENGTH                   PIC S9(04) COMP VALUE ZERO.
008800 77  WRK-LINE-NUMBER                   PIC S9(06) COMP VALUE ZERO.
008900 77  WRK-COOKIE-LEN                    PIC S9(04) COMP VALUE ZERO.
009000 77  WRK-REST-START                    PIC S9(04) COMP VALUE ZERO.
009100 77  WRK-REST-LEN                      PIC S9(04) COMP VALUE ZERO.
009200 77  WRK-LINE-VALID-SW                 PIC X(01) VALUE 'N'.
009300     88  WRK-LINE-IS-VALID                 VALUE 'Y'.
009400 77  WRK-DATE-MATCH-SW                 PIC X(01) VALUE 'N'.
009500     88  WRK-DATE-DOES-MATCH               VALUE 'Y'.
009600 77  WRK-AT-END-SW                      PIC X(01) VALUE 'N'.
009700     88  WRK-AT-END-OF-FILE                VALUE 'Y'.
009800
009900 01  WRK-HEADER-REC                    PIC X(200) VALUE SPACES.
010000 01  WRK-DATA-REC                      PIC X(200) VALUE SPACES.
010100
010200 01  WRK-REC-AS-CHARS REDEFINES         WRK-DATA-REC.
010300     05  WRK-REC-CHAR                   PIC X(01)
010400                                         OCCURS 200 TIMES.
010500
010600*ALTERNATE VIEW OF A SPLIT DATA LINE:
010700 01  WRK-RAW-COOKIE                    PIC X(100) VALUE SPACES.
010800 01  WRK-RAW-REST                      PIC X(100) VALUE SPACES.
010900 01  WRK-RAW-TIMESTAMP                 PIC X(025) VALUE SPACES.
011000 01  WRK-RAW-TIMESTAMP-PARTS REDEFINES WRK-RAW-TIMESTAMP.
011100     05  WRK-RAW-TS-DATE                PIC X(10).
011200     05  FILLER                         PIC X(15).
011300
012300*DATA FOR ERROR LOG (USED ONLY FOR MALFORMED-LINE WARNINGS,        *
012400*NEVER PASSED TO THE ABEND PROGRAM - A MALFORMED LINE IS NOT AN    *
012500*I/O FAILURE):
012600 01  WRK-WARNING-LOG.
012700     03  WRK-PROGRAM                   PIC X(08) VALUE
012800                                                 'CKAN0004'  .
012900     03  WRK-WARNING-LINE               PIC 9(06) VALUE ZEROS.
013000     03  WRK-WARNING-MSG                PIC X(40) VALUE SPACES.
013100     03  FILLER                         PIC X(10) VALUE SPACES.
013200
013300 01  WRK-FILE-STATUS.
013400     03  WRK-FS-CKLGIN                  PIC 9(02) VALUE ZEROS .
013500     03  FILLER                         PIC X(05) VALUE SPACES.
013600
013700*-----------------------------------------------------------------*
013800*                      LINKAGE SECTION                            *
013900*-----------------------------------------------------------------*
014000 LINKAGE SECTION.
014100 01  WRK-FILE-PATH                      PIC X(100).
014150*TARGET DATE PASSED IN FROM THE CALLER, Y-M-D TEXT:
014160 01  WRK-TARGET-DATE                    PIC X(10).
014170 01  WRK-TARGET-DATE-PARTS REDEFINES    WRK-TARGET-DATE.
014180     05  WRK-TARGET-YYYY                PIC X(04).
014190     05  FILLER                         PIC X(01).
014195     05  WRK-TARGET-MM                  PIC X(02).
014198     05  FILLER                         PIC X(01).
014199     05  WRK-TARGET-DD                  PIC X(02).
014300     COPY CKANMTCH.
014400 01  WRK-MATCHED-COUNT                  PIC S9(07) COMP.
014500
014600*================================================================*
014700 PROCEDURE                       DIVISION  USING WRK-FILE-PATH
014800                                                  WRK-TARGET-DATE
014900                                                  CKANMTCH-TABLE
015000                                                  WRK-MATCHED-COUNT.
015100*================================================================*
015200*----------------------------------------------------------------*
015300 0000-MAIN-PROCESS                SECTION.
015400*----------------------------------------------------------------*
015500     MOVE ZERO                    TO WRK-MATCHED-COUNT
015600                                      WRK-LINE-NUMBER.
015700     MOVE WRK-FILE-PATH           TO WRK-LOG-FILE-PATH.
015900     MOVE 'N'                     TO WRK-AT-END-SW.
016000
016100     OPEN INPUT CKLGIN.
016200
016300*    THE FILE WAS ALREADY PROVED OPENABLE BY CKAN0002, SO A       *
016400*    NON-ZERO STATUS HERE MEANS THE FILE WAS REMOVED OR LOCKED    *
016500*    BETWEEN VALIDATION AND THIS READ - A GENUINE I/O FAILURE.    *
016600     IF WRK-FS-CKLGIN             NOT EQUAL ZEROS
016700        GO TO 0000-99-EXIT
016800     END-IF.
016900
017000     PERFORM 1000-READ-NEXT-LINE.
017100
017200     IF NOT WRK-AT-END-OF-FILE
017300        PERFORM 2000-PROCESS-DATA-LINE
017400                UNTIL WRK-AT-END-OF-FILE
017500     END-IF.
017600
017700     CLOSE CKLGIN.
017800*----------------------------------------------------------------*
017900 0000-99-EXIT.                    EXIT.
018000*----------------------------------------------------------------*
018100*----------------------------------------------------------------*
018200 1000-READ-NEXT-LINE               SECTION.
018300*----------------------------------------------------------------*
018400     READ CKLGIN                   INTO WRK-DATA-REC
018500         AT END
018600            MOVE 'Y'               TO WRK-AT-END-SW
018700     END-READ.
018800
018900     IF NOT WRK-AT-END-OF-FILE
019000        ADD 1                      TO WRK-LINE-NUMBER
019100     END-IF.
019200*----------------------------------------------------------------*
019300 1000-99-EXIT.                    EXIT.
019400*----------------------------------------------------------------*
019500*----------------------------------------------------------------*
019600 2000-PROCESS-DATA-LINE            SECTION.
019700*----------------------------------------------------------------*
019800*    LINE NUMBER 1 IS THE HEADER - DISCARDED, NEVER COUNTED,      *
019900*    NEVER EXAMINED, EVEN IF IT LOOKS LIKE A DATA LINE.           *
020000*----------------------------------------------------------------*
020100     IF WRK-LINE-NUMBER            EQUAL 1
020200        PERFORM 1000-READ-NEXT-LINE
020300        GO TO 2000-99-EXIT
020400     END-IF.
020500
020600     PERFORM 2100-SPLIT-LINE.
020700
020800     IF WRK-LINE-IS-VALID
020900        PERFORM 2200-CHECK-DATE-MATCH
021000        IF WRK-DATE-DOES-MATCH
021100           PERFORM 2300-VALIDATE-MATCHED-LINE
021200           IF WRK-LINE-IS-VALID
021300              PERFORM 2400-ADD-MATCHED-ENTRY
021400           END-IF
021500        END-IF
021600     END-IF.
021700
021800     PERFORM 1000-READ-NEXT-LINE.
021900*----------------------------------------------------------------*
022000 2000-99-EXIT.                    EXIT.
022100*----------------------------------------------------------------*
022200*----------------------------------------------------------------*
022300 2100-SPLIT-LINE                   SECTION.
022400*----------------------------------------------------------------*
022500*    FINDS THE FIRST COMMA ON THE LINE.  A LINE WITH NO COMMA     *
022600*    (OR A BLANK LINE) IS MALFORMED AND IS WARNED ABOUT HERE.     *
022700*----------------------------------------------------------------*
022800     MOVE 'Y'                     TO WRK-LINE-VALID-SW.
022900     MOVE ZERO                    TO WRK-COMMA-POS
023000                                      WRK-LINE-LENGTH.
023100
023200     IF WRK-DATA-REC               EQUAL SPACES
023300        MOVE 'N'                  TO WRK-LINE-VALID-SW
023400        MOVE 'LINE IS BLANK'      TO WRK-WARNING-MSG
023500        PERFORM 9000-LOG-WARNING
023600        GO TO 2100-99-EXIT
023700     END-IF.
023800
023900     PERFORM 2110-SCAN-FOR-COMMA
024000             VARYING WRK-LINE-LENGTH FROM 1 BY 1
024100             UNTIL   WRK-LINE-LENGTH GREATER 200
024200                 OR  WRK-COMMA-POS   NOT EQUAL ZERO.
024300
024400     IF WRK-COMMA-POS              EQUAL ZERO
024500        MOVE 'N'                  TO WRK-LINE-VALID-SW
024600        MOVE 'NO COMMA ON LINE'   TO WRK-WARNING-MSG
024700        PERFORM 9000-LOG-WARNING
024800        GO TO 2100-99-EXIT
024900     END-IF.
025000
025100     COMPUTE WRK-COOKIE-LEN = WRK-COMMA-POS - 1.
025200     COMPUTE WRK-REST-START = WRK-COMMA-POS + 1.
025300     COMPUTE WRK-REST-LEN   = 200 - WRK-COMMA-POS.
025400
025500     MOVE SPACES                   TO WRK-RAW-COOKIE
025600                                       WRK-RAW-REST.
025700
025800     IF WRK-COOKIE-LEN             GREATER ZERO
025900        MOVE WRK-DATA-REC(1:WRK-COOKIE-LEN) TO WRK-RAW-COOKIE
026000     END-IF.
026100
026200     IF WRK-REST-LEN               GREATER ZERO
026300        MOVE WRK-DATA-REC(WRK-REST-START:WRK-REST-LEN)
026400                                   TO WRK-RAW-REST
026500     END-IF.
026600*----------------------------------------------------------------*
026700 2100-99-EXIT.                    EXIT.
026800*----------------------------------------------------------------*
026900*----------------------------------------------------------------*
027000 2110-SCAN-FOR-COMMA               SECTION.
027100*----------------------------------------------------------------*
027200     IF WRK-REC-CHAR(WRK-LINE-LENGTH) EQUAL ','
027300        MOVE WRK-LINE-LENGTH       TO WRK-COMMA-POS
027400     END-IF.
027500*----------------------------------------------------------------*
027600 2110-99-EXIT.                    EXIT.
027700*----------------------------------------------------------------*
027800*----------------------------------------------------------------*
027900 2200-CHECK-DATE-MATCH             SECTION.
028000*----------------------------------------------------------------*
028100*    A TIMESTAMP REMAINDER SHORTER THAN 10 CHARACTERS CANNOT      *
028200*    CARRY A YYYY-MM-DD DATE AND IS TREATED AS MALFORMED, NOT     *
028300*    JUST NON-MATCHING.  OTHERWISE THE FIRST 10 CHARACTERS ARE    *
028400*    COMPARED AGAINST THE TARGET DATE - NO MATCH IS NOT AN        *
028500*    ERROR, JUST NOT SELECTED.                                   *
028600*----------------------------------------------------------------*
028700     MOVE 'N'                     TO WRK-DATE-MATCH-SW.
028800
028900     IF WRK-RAW-REST(1:10)         EQUAL SPACES
029000        MOVE 'N'                  TO WRK-LINE-VALID-SW
029100        MOVE 'TIMESTAMP TOO SHORT' TO WRK-WARNING-MSG
029200        PERFORM 9000-LOG-WARNING
029300        GO TO 2200-99-EXIT
029400     END-IF.
029500
029600     IF WRK-RAW-REST(1:10)         EQUAL WRK-TARGET-DATE
029700        MOVE 'Y'                  TO WRK-DATE-MATCH-SW
029800     END-IF.
029900*----------------------------------------------------------------*
030000 2200-99-EXIT.                    EXIT.
030100*----------------------------------------------------------------*
030200*----------------------------------------------------------------*
030300 2300-VALIDATE-MATCHED-LINE        SECTION.
030400*----------------------------------------------------------------*
030500*    ONLY LINES THAT MATCHED THE TARGET DATE REACH THIS CHECK.    *
030600*    THE COOKIE FIELD MUST BE NON-BLANK AND THE TIMESTAMP FIELD   *
030700*    MUST BE EXACTLY 25 CHARACTERS LONG (TRAILING SPACES ON THE   *
030800*    LINE DO NOT COUNT AS PART OF THE TIMESTAMP).                 *
030900*----------------------------------------------------------------*
031000     MOVE 'Y'                     TO WRK-LINE-VALID-SW.
031100
031200     IF WRK-RAW-COOKIE             EQUAL SPACES
031300        MOVE 'N'                  TO WRK-LINE-VALID-SW
031400        MOVE 'COOKIE FIELD BLANK' TO WRK-WARNING-MSG
031500        PERFORM 9000-LOG-WARNING
031600        GO TO 2300-99-EXIT
031700     END-IF.
031800
031900     MOVE ZERO                    TO WRK-LINE-LENGTH.
032000     INSPECT WRK-RAW-REST          TALLYING WRK-LINE-LENGTH
032100                                    FOR CHARACTERS BEFORE
032200                                    INITIAL SPACE.
032300
032400     IF WRK-LINE-LENGTH            NOT EQUAL 25
032500        MOVE 'N'                  TO WRK-LINE-VALID-SW
032600        MOVE 'TIMESTAMP NOT 25 CHAR' TO WRK-WARNING-MSG
032700        PERFORM 9000-LOG-WARNING
032800        GO TO 2300-99-EXIT
032900     END-IF.
033000
033100     MOVE WRK-RAW-REST(1:25)       TO WRK-RAW-TIMESTAMP.
033200*----------------------------------------------------------------*
033300 2300-99-EXIT.                    EXIT.
033400*----------------------------------------------------------------*
033500*----------------------------------------------------------------*
033600 2400-ADD-MATCHED-ENTRY            SECTION.
033700*----------------------------------------------------------------*
033800     ADD 1                         TO WRK-MATCHED-COUNT.
033900     SET CKANMTCH-IX               TO WRK-MATCHED-COUNT.
034000
034100     MOVE WRK-RAW-COOKIE           TO
034200                              CKANMTCH-COOKIE-ID(CKANMTCH-IX).
034300     MOVE WRK-RAW-TS-DATE          TO
034400                              CKANMTCH-LOG-DATE(CKANMTCH-IX).
034500     MOVE WRK-RAW-TIMESTAMP(12:2)  TO
034600                              CKANMTCH-LOG-HH(CKANMTCH-IX).
034700     MOVE WRK-RAW-TIMESTAMP(15:2)  TO
034800                              CKANMTCH-LOG-MI(CKANMTCH-IX).
034900     MOVE WRK-RAW-TIMESTAMP(18:2)  TO
035000                              CKANMTCH-LOG-SS(CKANMTCH-IX).
035100     MOVE WRK-RAW-TIMESTAMP(20:6)  TO
035200                              CKANMTCH-LOG-OFFSET(CKANMTCH-IX).
035300     SET CKANMTCH-ENTRY-VALID(CKANMTCH-IX) TO TRUE.
035400*----------------------------------------------------------------*
035500 2400-99-EXIT.                    EXIT.
035600*----------------------------------------------------------------*
035700*----------------------------------------------------------------*
035800 9000-LOG-WARNING                  SECTION.
035900*----------------------------------------------------------------*
036000     MOVE WRK-LINE-NUMBER          TO WRK-WARNING-LINE.
036100     DISPLAY 'CKAN0004 - MALFORMED LINE ' WRK-WARNING-LINE
036200              ' - ' WRK-WARNING-MSG.
036300*----------------------------------------------------------------*
036400 9000-99-EXIT.                    EXIT.
036500*----------------------------------------------------------------*
