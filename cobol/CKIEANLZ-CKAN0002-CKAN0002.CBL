000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKAN0002.
000600 AUTHOR.         D. KOWALSKI.
000700 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/10/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CKAN0002.                                     *
001400*    ANALYST.....: D. KOWALSKI                                   *
001500*    PROGRAMMER..: D. KOWALSKI                                   *
001600*    DATE........: 06/10/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: COOKIE ANALYSER PROJECT - CKIEANLZ            *
001900*----------------------------------------------------------------*
002000*    GOAL........: CALLED BY CKAN0001.  CHECKS THAT THE LOG      *
002100*                  FILE NAMED BY THE RUN PARAMETER EXISTS, HAS   *
002200*                  A HEADER PLUS AT LEAST ONE DATA LINE, AND     *
002300*                  THAT THE FIRST DATA LINE IS WELL FORMED.      *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   CKLGIN (DYN)    00200       NONE             *
002700*----------------------------------------------------------------*
002800*    CALLS.......:  CKAN0003                                     *
002900*----------------------------------------------------------------*
003000*                                                                *
003100*----------------------------------------------------------------*
003200*    CHANGE LOG                                                  *
003300*----------------------------------------------------------------*
003400*   DATE       INIT  TICKET   DESCRIPTION                        *
003500*   ---------- ----  -------  ------------------------------     *
003600*   06/10/1991 DK    BAT-0092 ORIGINAL CODING.                   *BAT-0092
003700*   09/17/1991 DK    BAT-0103 TIMESTAMP CHECK NOW DELEGATED TO    BAT-0103
003800*                             CKAN0003 INSTEAD OF AN INLINE       *
003900*                             PICTURE TEST.                       *
004000*   08/05/1993 MLP   BAT-0210 CLARIFIED THE FEWER-THAN-TWO-LINES  *
004100*                             CASE IN THE COMMENTS BELOW.         *
004200*   11/30/1998 TRV   Y2K-0042 YEAR 2000 REVIEW - NO DATE MATH IN  Y2K-0042
004300*                             THIS MEMBER, NO CHANGE REQUIRED.     *
004400*   07/14/2001 BWH   BAT-0318 LOG FILE NOW OPENED WITH A DYNAMIC   *
004500*                             PATH INSTEAD OF A FIXED DDNAME SO    *
004600*                             THE RUN PARAMETER CAN NAME ANY       *
004700*                             LOG FILE ON THE USS FILE SYSTEM.     *
004710*   03/11/2004 HJS   BAT-0390 LINKAGE SECTION PARMS RENAMED FROM   *
004720*                             THE OLD LK- PREFIX TO WRK- TO MATCH  *
004730*                             THE CALLING PROGRAM'S OWN NAMES.     *
004740*   04/02/2004 HJS   BAT-0402 FIRST DATA LINE NOW REJECTED WHEN A  *
004750*                             SECOND COMMA FOLLOWS THE FIRST --   *
004760*                             WE WERE ONLY LOOKING FOR ONE COMMA  *
004770*                             AND LETTING EXTRA ONES THROUGH.     *
004800*----------------------------------------------------------------*
004900*================================================================*
005000*           E N V I R O N M E N T      D I V I S I O N           *
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005600      SWITCH-1 IS CKAN-DEBUG-SWITCH ON STATUS IS CKAN-DEBUG-ON.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT CKLGIN        ASSIGN TO DYNAMIC WRK-LOG-FILE-PATH
006200      ORGANIZATION IS     LINE SEQUENTIAL
006300      ACCESS MODE  IS     SEQUENTIAL
006400      FILE STATUS  IS     WRK-FS-CKLGIN.
006500
006600*================================================================*
006700*                  D A T A      D I V I S I O N                  *
006800*================================================================*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  CKLGIN
007300     RECORDING MODE IS V
007400     LABEL RECORD   IS STANDARD.
007500 01  FD-REG-CKLGIN     PIC X(200).
007600
007700*-----------------------------------------------------------------*
007800*                  WORKING-STORAGE SECTION                        *
007900*-----------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100
008200 77  WRK-LOG-FILE-PATH                 PIC X(100) VALUE SPACES.
008300 77  WRK-COMMA-POS                     PIC S9(04) COMP VALUE ZERO.
008400 77  WRK-SECOND-COMMA-POS              PIC S9(04) COMP VALUE ZERO.
008500 77  WRK-LINE-LENGTH                   PIC S9(04) COMP VALUE ZERO.
008600 77  WRK-COOKIE-LEN                    PIC S9(04) COMP VALUE ZERO.
008700 77  WRK-REST-START                    PIC S9(04) COMP VALUE ZERO.
008800 77  WRK-TIMESTAMP-VALID-SW            PIC X(01) VALUE 'N'.
008900     88  WRK-TIMESTAMP-IS-VALID             VALUE 'Y'.
009000 77  WRK-DATE-FUNCTION                 PIC X(01) VALUE '2'.
009100
009200 01  WRK-HEADER-REC                    PIC X(200) VALUE SPACES.
009300 01  WRK-DATA-REC                      PIC X(200) VALUE SPACES.
009400
009500*ALTERNATE VIEW OF THE FIRST DATA LINE, SPLIT ON THE FIRST COMMA:
009600 01  WRK-RAW-COOKIE                    PIC X(100) VALUE SPACES.
009700 01  WRK-RAW-REST                      PIC X(100) VALUE SPACES.
009800 01  WRK-RAW-TIMESTAMP                 PIC X(025) VALUE SPACES.
009900 01  WRK-RAW-TIMESTAMP-PARTS REDEFINES WRK-RAW-TIMESTAMP.
010000     05  WRK-RAW-TS-DATE                PIC X(10).
010100     05  FILLER                         PIC X(15).
010200
010300 01  WRK-REC-AS-CHARS REDEFINES         WRK-DATA-REC.
010400     05  WRK-REC-CHAR                   PIC X(01)
010500                                         OCCURS 200 TIMES.
010600
010700*DATA FOR ERROR LOG:
010800 01  WRK-ERROR-LOG.
010900     03  WRK-PROGRAM                   PIC X(08) VALUE
011000                                                 'CKAN0002'  .
011100     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
011200     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
011300     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
011400     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
011500     03  FILLER                         PIC X(10) VALUE SPACES.
011600
011700*ABENDING PROGRAM:
011800 77  WRK-ABEND-PGM                      PIC X(08) VALUE
011900                                                 'ABENDPGM'  .
012000
012100 01  WRK-FILE-STATUS.
012200     03  WRK-FS-CKLGIN                  PIC 9(02) VALUE ZEROS .
012300     03  FILLER                         PIC X(05) VALUE SPACES.
012400
012500*WORKING DATA FOR THE SYSTEM DATE AND TIME (FOR THE ABEND CALL).
012600 01  WRK-SYSTEM-DATE.
012700     03  YY                             PIC 9(02) VALUE ZEROS .
012800     03  MM                             PIC 9(02) VALUE ZEROS .
012900     03  DD                             PIC 9(02) VALUE ZEROS .
013000*
013100*ALTERNATE NUMERIC VIEW OF THE SYSTEM DATE, USED WHEN THE ABEND
013200*PARAGRAPH NEEDS TO TEST THE CENTURY BREAK NUMERICALLY:
013300 01  WRK-SYSTEM-DATE-NUM REDEFINES      WRK-SYSTEM-DATE.
013400     03  WRK-SYS-YY-NUM                 PIC 9(02).
013500     03  WRK-SYS-MM-NUM                 PIC 9(02).
013600     03  WRK-SYS-DD-NUM                 PIC 9(02).
013700*
013800 01  WRK-DATE-FORMATTED.
013900     03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS .
014000     03  FILLER                         PIC X(01) VALUE '-'   .
014100     03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS .
014200     03  FILLER                         PIC X(01) VALUE '-'   .
014300     03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS .
014400*
014500 01  WRK-SYSTEM-TIME.
014600     03  HOUR                           PIC 9(02) VALUE ZEROS .
014700     03  MINUTE                         PIC 9(02) VALUE ZEROS .
014800     03  SECOND                         PIC 9(02) VALUE ZEROS .
014900     03  HUNDREDTH                      PIC 9(02) VALUE ZEROS .
015000*
015100 01  WRK-TIME-FORMATTED.
015200     03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS .
015300     03  FILLER                         PIC X(01) VALUE ':'.
015400     03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS .
015500     03  FILLER                         PIC X(01) VALUE ':'.
015600     03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS .
015700
015800*-----------------------------------------------------------------*
015900*                      LINKAGE SECTION                            *
016000*-----------------------------------------------------------------*
016100 LINKAGE SECTION.
016200 01  WRK-FILE-PATH                       PIC X(100).
016300 01  WRK-FILE-VALID-SW                   PIC X(01).
016400
016500*================================================================*
016600 PROCEDURE                       DIVISION  USING WRK-FILE-PATH
016700                                                  WRK-FILE-VALID-SW.
016800*================================================================*
016900*----------------------------------------------------------------*
017000 0000-MAIN-PROCESS                SECTION.
017100*----------------------------------------------------------------*
017200     MOVE 'N'                     TO WRK-FILE-VALID-SW.
017300     MOVE WRK-FILE-PATH            TO WRK-LOG-FILE-PATH.
017400
017500     PERFORM 1000-OPEN-LOG-FILE.
017600
017700     IF WRK-FS-CKLGIN             EQUAL ZEROS
017800        PERFORM 2000-VALIDATE-CONTENT
017900        CLOSE CKLGIN
018000     END-IF.
018100*----------------------------------------------------------------*
018200 0000-99-EXIT.                    EXIT.
018300*----------------------------------------------------------------*
018400*----------------------------------------------------------------*
018500 1000-OPEN-LOG-FILE                SECTION.
018600*----------------------------------------------------------------*
018700     OPEN INPUT CKLGIN.
018800
018900     IF WRK-FS-CKLGIN             EQUAL 35 OR
019000        WRK-FS-CKLGIN             EQUAL 39
019100        MOVE 'N'                  TO WRK-FILE-VALID-SW
019200        GO TO 1000-99-EXIT
019300     END-IF.
019400
019500     IF WRK-FS-CKLGIN             NOT EQUAL ZEROS
019600        MOVE 'OPEN ERR CKLGIN'    TO WRK-ERROR-MSG
019700        PERFORM 8100-TEST-FS-CKLGIN
019800     END-IF.
019900*----------------------------------------------------------------*
020000 1000-99-EXIT.                    EXIT.
020100*----------------------------------------------------------------*
020200*----------------------------------------------------------------*
020300 2000-VALIDATE-CONTENT             SECTION.
020400*----------------------------------------------------------------*
020500*    A VALID LOG FILE HAS A HEADER LINE (DISCARDED, NEVER         *
020600*    COUNTED) FOLLOWED BY AT LEAST ONE DATA LINE WHOSE FIRST      *
020700*    COMMA-SEPARATED PAIR PARSES CLEANLY.                        *
020800*----------------------------------------------------------------*
020900     PERFORM 2100-READ-HEADER.
021000
021100     PERFORM 2200-READ-FIRST-DATA-LINE.
021200
021300     PERFORM 2300-VALIDATE-FIRST-DATA-LINE.
021400*----------------------------------------------------------------*
021500 2000-99-EXIT.                    EXIT.
021600*----------------------------------------------------------------*
021700*----------------------------------------------------------------*
021800 2100-READ-HEADER                  SECTION.
021900*----------------------------------------------------------------*
022000     READ CKLGIN                   INTO WRK-HEADER-REC
022100         AT END
022200            MOVE 'N'               TO WRK-FILE-VALID-SW
022300            GO TO 2100-99-EXIT
022400     END-READ.
022500*----------------------------------------------------------------*
022600 2100-99-EXIT.                    EXIT.
022700*----------------------------------------------------------------*
022800*----------------------------------------------------------------*
022900 2200-READ-FIRST-DATA-LINE         SECTION.
023000*----------------------------------------------------------------*
023100     IF WRK-FILE-VALID-SW           EQUAL 'N'
023200        GO TO 2200-99-EXIT
023300     END-IF.
023400
023500     READ CKLGIN                   INTO WRK-DATA-REC
023600         AT END
023700            MOVE 'N'               TO WRK-FILE-VALID-SW
023800            GO TO 2200-99-EXIT
023900     END-READ.
024000*----------------------------------------------------------------*
024100 2200-99-EXIT.                    EXIT.
024200*----------------------------------------------------------------*
024300*----------------------------------------------------------------*
024400 2300-VALIDATE-FIRST-DATA-LINE     SECTION.
024500*----------------------------------------------------------------*
024600     IF WRK-FILE-VALID-SW           EQUAL 'N'
024700        GO TO 2300-99-EXIT
024800     END-IF.
024900
025000     PERFORM 2400-FIND-FIRST-COMMA.
025100
025200     IF WRK-COMMA-POS              EQUAL ZERO
025300        MOVE 'N'                   TO WRK-FILE-VALID-SW
025400        GO TO 2300-99-EXIT
025500     END-IF.
025600
025610     COMPUTE WRK-COOKIE-LEN = WRK-COMMA-POS - 1.
025620     COMPUTE WRK-REST-START = WRK-COMMA-POS + 1.
025630
025640*    THE FIRST DATA LINE MUST CONTAIN EXACTLY ONE COMMA -- A      *
025650*    SECOND COMMA ANYWHERE AFTER THE FIRST IS A FORMAT ERROR.     *
025660     PERFORM 2450-FIND-SECOND-COMMA.
025670
025680     IF WRK-SECOND-COMMA-POS       NOT EQUAL ZERO
025690        MOVE 'N'                   TO WRK-FILE-VALID-SW
025695        GO TO 2300-99-EXIT
025698     END-IF.
025700     MOVE SPACES                   TO WRK-RAW-COOKIE
025800                                       WRK-RAW-REST.
025900
026300     MOVE WRK-DATA-REC(1:WRK-COOKIE-LEN)
026400                                   TO WRK-RAW-COOKIE.
026500
026600     MOVE WRK-DATA-REC(WRK-REST-START:)
026700                                   TO WRK-RAW-REST.
026800
026900     IF WRK-RAW-COOKIE             EQUAL SPACES
027000        MOVE 'N'                   TO WRK-FILE-VALID-SW
027100        GO TO 2300-99-EXIT
027200     END-IF.
027300
027400     MOVE WRK-RAW-REST(1:25)       TO WRK-RAW-TIMESTAMP.
027500
027600     MOVE '2'                      TO WRK-DATE-FUNCTION.
027700     MOVE 'N'                      TO WRK-TIMESTAMP-VALID-SW.
027800
027900     CALL 'CKAN0003'               USING
028000          WRK-DATE-FUNCTION
028100          WRK-RAW-TIMESTAMP
028200          WRK-TIMESTAMP-VALID-SW.
028300
028400     IF WRK-TIMESTAMP-IS-VALID
028500        MOVE 'Y'                   TO WRK-FILE-VALID-SW
028600     ELSE
028700        MOVE 'N'                   TO WRK-FILE-VALID-SW
028800     END-IF.
028900*----------------------------------------------------------------*
029000 2300-99-EXIT.                    EXIT.
029100*----------------------------------------------------------------*
029200*----------------------------------------------------------------*
029300 2400-FIND-FIRST-COMMA             SECTION.
029400*----------------------------------------------------------------*
029500     MOVE ZERO                     TO WRK-COMMA-POS
029600                                       WRK-LINE-LENGTH.
029700
029800     PERFORM 2410-SCAN-FOR-COMMA
029900             VARYING WRK-LINE-LENGTH FROM 1 BY 1
030000             UNTIL   WRK-LINE-LENGTH GREATER 200
030100                 OR  WRK-COMMA-POS   NOT EQUAL ZERO.
030200*----------------------------------------------------------------*
030300 2400-99-EXIT.                    EXIT.
030400*----------------------------------------------------------------*
030500*----------------------------------------------------------------*
030600 2410-SCAN-FOR-COMMA               SECTION.
030700*----------------------------------------------------------------*
030800     IF WRK-REC-CHAR(WRK-LINE-LENGTH) EQUAL ','
030900        MOVE WRK-LINE-LENGTH       TO WRK-COMMA-POS
031000     END-IF.
031100*----------------------------------------------------------------*
031200 2410-99-EXIT.                    EXIT.
031300*----------------------------------------------------------------*
031310*----------------------------------------------------------------*
031320 2450-FIND-SECOND-COMMA           SECTION.
031330*----------------------------------------------------------------*
031340*    SCANS THE REMAINDER OF THE LINE, STARTING JUST PAST THE      *
031350*    FIRST COMMA, FOR A SECOND COMMA.                             *
031360*----------------------------------------------------------------*
031370     MOVE ZERO                     TO WRK-SECOND-COMMA-POS.
031380
031390     PERFORM 2460-SCAN-FOR-2ND-COMMA
031400             VARYING WRK-LINE-LENGTH FROM WRK-REST-START BY 1
031410             UNTIL   WRK-LINE-LENGTH GREATER 200
031420                 OR  WRK-SECOND-COMMA-POS NOT EQUAL ZERO.
031430*----------------------------------------------------------------*
031440 2450-99-EXIT.                    EXIT.
031450*----------------------------------------------------------------*
031460*----------------------------------------------------------------*
031470 2460-SCAN-FOR-2ND-COMMA          SECTION.
031480*----------------------------------------------------------------*
031490     IF WRK-REC-CHAR(WRK-LINE-LENGTH) EQUAL ','
031500        MOVE WRK-LINE-LENGTH       TO WRK-SECOND-COMMA-POS
031510     END-IF.
031520*----------------------------------------------------------------*
031530 2460-99-EXIT.                    EXIT.
031540*----------------------------------------------------------------*
031550*----------------------------------------------------------------*
031560 8100-TEST-FS-CKLGIN               SECTION.
031570*----------------------------------------------------------------*
031700*    FILE STATUS '35' (FILE NOT FOUND) AND '39' (CONFLICTING     *
031800*    ATTRIBUTES) ARE HANDLED BY THE CALLER AS "FILE NOT VALID".  *
031900*    ANY OTHER NON-ZERO STATUS IS A GENUINE I/O FAILURE AND IS   *
032000*    TREATED AS AN ABEND CONDITION.                              *
032100*----------------------------------------------------------------*
032200     MOVE WRK-FS-CKLGIN           TO WRK-ERROR-CODE.
032300     PERFORM 9999-CALL-ABEND-PGM.
032400*----------------------------------------------------------------*
032500 8100-99-EXIT.                    EXIT.
032600*----------------------------------------------------------------*
032700*----------------------------------------------------------------*
032800 9999-CALL-ABEND-PGM               SECTION.
032900*----------------------------------------------------------------*
033000     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
033100     MOVE YY                       TO YYYY-FORMATTED.
033200     MOVE MM                       TO MM-FORMATTED.
033300     MOVE DD                       TO DD-FORMATTED.
033400     ADD  2000                     TO YYYY-FORMATTED.
033500
033600     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
033700     MOVE HOUR                     TO HOUR-FORMATTED.
033800     MOVE MINUTE                   TO MINUTE-FORMATTED.
033900     MOVE SECOND                   TO SECOND-FORMATTED.
034000
034100     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
034200     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
034300     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
034400*----------------------------------------------------------------*
034500 9999-99-EXIT.                    EXIT.
034600*----------------------------------------------------------------*
