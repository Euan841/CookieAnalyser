000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKAN0003.
000600 AUTHOR.         D. KOWALSKI.
000700 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/17/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CKAN0003.                                     *
001400*    ANALYST.....: D. KOWALSKI                                   *
001500*    PROGRAMMER..: D. KOWALSKI                                   *
001600*    DATE........: 06/17/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: COOKIE ANALYSER PROJECT - CKIEANLZ            *
001900*----------------------------------------------------------------*
002000*    GOAL........: SHARED DATE/TIMESTAMP CHECKER.  CALLED BY     *
002100*                  CKAN0001 (FUNCTION '1' - CALENDAR DATE) AND   *
002200*                  BY CKAN0002 AND CKAN0004 (FUNCTION '2' -      *
002300*                  FULL LOG TIMESTAMP).  FUNCTION '2' REUSES     *
002400*                  THE FUNCTION '1' LOGIC AGAINST THE FIRST 10   *
002500*                  CHARACTERS OF THE TIMESTAMP.                  *
002600*----------------------------------------------------------------*
002700*    FILES.......:  NONE.                                       *
002800*----------------------------------------------------------------*
002900*    CALLS.......:  NONE.                                       *
003000*----------------------------------------------------------------*
003100*                                                                *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG                                                  *
003400*----------------------------------------------------------------*
003500*   DATE       INIT  TICKET   DESCRIPTION                        *
003600*   ---------- ----  -------  ------------------------------     *
003700*   06/17/1991 DK    BAT-0092 ORIGINAL CODING - FUNCTION '1'      BAT-0092
003800*                             (CALENDAR DATE) ONLY.               *
003900*   02/11/1992 DK    BAT-0118 ADDED FUNCTION '2' (FULL           *BAT-0118
004000*                             TIMESTAMP) FOR THE LOG PARSER.      *
004100*   08/05/1993 MLP   BAT-0210 LEAP YEAR RULE CORRECTED TO TEST    *
004200*                             CENTURY YEARS PROPERLY (DIVISIBLE   Y2K-0042
004300*                             BY 400).                            *
004400*   11/30/1998 TRV   Y2K-0042 YEAR 2000 REVIEW - CONFIRMED THE    *
004500*                             4-DIGIT YEAR FIELD AND THE         *
004600*                             CENTURY-YEAR LEAP RULE ARE BOTH     *
004700*                             Y2K SAFE.  NO CHANGE REQUIRED.      *
004800*   07/14/2001 BWH   BAT-0318 FUNCTION '2' NOW ALSO CHECKS THE    *
004900*                             UTC OFFSET SUFFIX SINCE THE LOG     *
005000*                             FORMAT PICKED UP A TIME ZONE       *
005100*                             SUFFIX THAT YEAR.                  *
005110*   03/11/2004 HJS   BAT-0390 LINKAGE SECTION PARMS RENAMED FROM   *
005120*                             THE OLD LK- PREFIX TO WRK-, AND THE  *
005130*                             INTERNAL VALID-DATE SWITCH MOVED TO  *
005140*                             WRK-CALC-VALID-SW TO FREE THE NAME.  *
005150*   04/02/2004 HJS   BAT-0402 FUNCTION '2' NOW REJECTS ANY OFFSET  *
005160*                             OTHER THAN THE LITERAL +00:00 --    *
005170*                             WE WERE ONLY CHECKING THE SIGN AND  *
005180*                             NOT THE OFFSET HH/MM VALUE.         *
005200*----------------------------------------------------------------*
005300*================================================================*
005400*           E N V I R O N M E N T      D I V I S I O N           *
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
006000      SWITCH-1 IS CKAN-DEBUG-SWITCH ON STATUS IS CKAN-DEBUG-ON.
006100
006200*================================================================*
006300*                  D A T A      D I V I S I O N                  *
006400*================================================================*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700
006800 77  WRK-YEAR-NUM                       PIC 9(04) COMP VALUE ZERO.
006900 77  WRK-MONTH-NUM                      PIC 9(02) COMP VALUE ZERO.
007000 77  WRK-DAY-NUM                        PIC 9(02) COMP VALUE ZERO.
007100 77  WRK-MAX-DAY-NUM                    PIC 9(02) COMP VALUE ZERO.
007200 77  WRK-CALC-VALID-SW                  PIC X(01) VALUE 'N'.
007300     88  WRK-CALC-IS-VALID                  VALUE 'Y'.
007400
007500*WORK FIELDS FOR THE MANUAL LEAP-YEAR REMAINDER ARITHMETIC:
007600 77  WRK-LEAP-QUOTIENT                  PIC 9(04) COMP VALUE ZERO.
007700 77  WRK-LEAP-REMAINDER                 PIC 9(04) COMP VALUE ZERO.
007800
007900*WORKING AREA FOR THE FUNCTION '1' CALENDAR DATE CHECK:
008000 01  WRK-DATE-TEXT                      PIC X(10) VALUE SPACES.
008100 01  WRK-DATE-PARTS REDEFINES            WRK-DATE-TEXT.
008200     05  WRK-DATE-YYYY                   PIC X(04).
008300     05  FILLER                          PIC X(01).
008400     05  WRK-DATE-MM                     PIC X(02).
008500     05  FILLER                          PIC X(01).
008600     05  WRK-DATE-DD                     PIC X(02).
008700
008800*NUMERIC-EDITED VIEW OF THE SAME 10 CHARACTERS, USED ONLY TO      *
008900*CLASS-TEST THE YEAR/MONTH/DAY DIGITS BEFORE THEY ARE MOVED INTO  *
009000*THE COMP WORK FIELDS ABOVE:
009100 01  WRK-DATE-DIGITS REDEFINES           WRK-DATE-TEXT.
009200     05  WRK-DIGIT-YYYY                  PIC X(04).
009300     05  WRK-DIGIT-DASH-1                PIC X(01).
009400     05  WRK-DIGIT-MM                    PIC X(02).
009500     05  WRK-DIGIT-DASH-2                PIC X(01).
009600     05  WRK-DIGIT-DD                     PIC X(02).
009700
009800*WORKING AREA FOR THE FUNCTION '2' FULL TIMESTAMP CHECK.  THE     *
009900*EXPECTED FORMAT IS YYYY-MM-DDTHH:MM:SS+OO:OO (25 CHARACTERS):    *
010000 01  WRK-TIMESTAMP-TEXT                 PIC X(25) VALUE SPACES.
010100 01  WRK-TIMESTAMP-PARTS REDEFINES       WRK-TIMESTAMP-TEXT.
010200     05  WRK-TS-DATE-PART                PIC X(10).
010300     05  WRK-TS-T-LITERAL                PIC X(01).
010400     05  WRK-TS-HH                       PIC X(02).
010500     05  WRK-TS-COLON-1                  PIC X(01).
010600     05  WRK-TS-MI                       PIC X(02).
010700     05  WRK-TS-COLON-2                  PIC X(01).
010800     05  WRK-TS-SS                       PIC X(02).
010900     05  WRK-TS-OFFSET-SIGN              PIC X(01).
011000     05  WRK-TS-OFFSET-HH                PIC X(02).
011100     05  WRK-TS-OFFSET-COLON             PIC X(01).
011200     05  WRK-TS-OFFSET-MM                PIC X(02).
011300
011400 77  WRK-TIMESTAMP-LEN                  PIC S9(04) COMP VALUE ZERO.
011500
011600*-----------------------------------------------------------------*
011700*                      LINKAGE SECTION                            *
011800*-----------------------------------------------------------------*
011900 LINKAGE SECTION.
012000 01  WRK-DATE-FUNCTION                    PIC X(01).
012100 01  WRK-DATE-VALUE                       PIC X(25).
012200 01  WRK-DATE-VALID-SW                     PIC X(01).
012300
012400*================================================================*
012500 PROCEDURE                       DIVISION  USING WRK-DATE-FUNCTION
012600                                                  WRK-DATE-VALUE
012700                                                  WRK-DATE-VALID-SW.
012800*================================================================*
012900*----------------------------------------------------------------*
013000 0000-MAIN-PROCESS                SECTION.
013100*----------------------------------------------------------------*
013200     MOVE 'N'                     TO WRK-DATE-VALID-SW.
013300
013400     IF WRK-DATE-FUNCTION          EQUAL '1'
013500        PERFORM 1000-VALIDATE-CALENDAR-DATE
013600     ELSE
013700        IF WRK-DATE-FUNCTION       EQUAL '2'
013800           PERFORM 2000-VALIDATE-TIMESTAMP
013900        END-IF
014000     END-IF.
014100*----------------------------------------------------------------*
014200 0000-99-EXIT.                    EXIT.
014300*----------------------------------------------------------------*
014400*----------------------------------------------------------------*
014500 1000-VALIDATE-CALENDAR-DATE       SECTION.
014600*----------------------------------------------------------------*
014700*    CHECKS A 10-CHARACTER YYYY-MM-DD CALENDAR DATE.  THE YEAR    *
014800*    MUST BE ALL NUMERIC, THE MONTH MUST BE 01-12, AND THE DAY    *
014900*    MUST BE IN RANGE FOR THE MONTH (WITH A LEAP-YEAR TEST FOR    *
015000*    FEBRUARY).                                                  *
015100*----------------------------------------------------------------*
015200     MOVE 'N'                     TO WRK-CALC-VALID-SW.
015300     MOVE WRK-DATE-VALUE(1:10)     TO WRK-DATE-TEXT.
015400
015500     IF WRK-DIGIT-DASH-1          NOT EQUAL '-' OR
015600        WRK-DIGIT-DASH-2          NOT EQUAL '-'
015700        GO TO 1000-99-EXIT
015800     END-IF.
015900
016000     IF WRK-DIGIT-YYYY            NOT NUMERIC OR
016100        WRK-DIGIT-MM              NOT NUMERIC OR
016200        WRK-DIGIT-DD              NOT NUMERIC
016300        GO TO 1000-99-EXIT
016400     END-IF.
016500
016600     MOVE WRK-DATE-YYYY           TO WRK-YEAR-NUM.
016700     MOVE WRK-DATE-MM             TO WRK-MONTH-NUM.
016800     MOVE WRK-DATE-DD             TO WRK-DAY-NUM.
016900
017000     IF WRK-MONTH-NUM             LESS THAN 01 OR
017100        WRK-MONTH-NUM             GREATER THAN 12
017200        GO TO 1000-99-EXIT
017300     END-IF.
017400
017500     PERFORM 1100-SET-MAX-DAY-FOR-MONTH.
017600
017700     IF WRK-DAY-NUM                LESS THAN 01 OR
017800        WRK-DAY-NUM                GREATER THAN WRK-MAX-DAY-NUM
017900        GO TO 1000-99-EXIT
018000     END-IF.
018100
018200     MOVE 'Y'                     TO WRK-CALC-VALID-SW.
018300     MOVE WRK-CALC-VALID-SW       TO WRK-DATE-VALID-SW.
018400*----------------------------------------------------------------*
018500 1000-99-EXIT.                    EXIT.
018600*----------------------------------------------------------------*
018700*----------------------------------------------------------------*
018800 1100-SET-MAX-DAY-FOR-MONTH        SECTION.
018900*----------------------------------------------------------------*
019000     EVALUATE WRK-MONTH-NUM
019100         WHEN 01
019200         WHEN 03
019300         WHEN 05
019400         WHEN 07
019500         WHEN 08
019600         WHEN 10
019700         WHEN 12
019800              MOVE 31             TO WRK-MAX-DAY-NUM
019900         WHEN 04
020000         WHEN 06
020100         WHEN 09
020200         WHEN 11
020300              MOVE 30             TO WRK-MAX-DAY-NUM
020400         WHEN 02
020500              PERFORM 1200-IS-LEAP-YEAR
020600         WHEN OTHER
020700              MOVE 30             TO WRK-MAX-DAY-NUM
020800     END-EVALUATE.
020900*----------------------------------------------------------------*
021000 1100-99-EXIT.                    EXIT.
021100*----------------------------------------------------------------*
021200*----------------------------------------------------------------*
021300 1200-IS-LEAP-YEAR                 SECTION.
021400*----------------------------------------------------------------*
021500*    A YEAR IS A LEAP YEAR IF DIVISIBLE BY 4, EXCEPT CENTURY      *
021600*    YEARS (DIVISIBLE BY 100), WHICH ARE LEAP ONLY IF ALSO        *
021700*    DIVISIBLE BY 400.  (CORRECTED PER BAT-0210, SEE CHANGE LOG.) *
021800*----------------------------------------------------------------*
021900     MOVE 28                      TO WRK-MAX-DAY-NUM.
022000
022100     DIVIDE WRK-YEAR-NUM BY 400   GIVING WRK-LEAP-QUOTIENT
022200                                   REMAINDER WRK-LEAP-REMAINDER.
022300     IF WRK-LEAP-REMAINDER         EQUAL ZERO
022400        MOVE 29                   TO WRK-MAX-DAY-NUM
022500     ELSE
022600        DIVIDE WRK-YEAR-NUM BY 100 GIVING WRK-LEAP-QUOTIENT
022700                                   REMAINDER WRK-LEAP-REMAINDER
022800        IF WRK-LEAP-REMAINDER      EQUAL ZERO
022900           MOVE 28                TO WRK-MAX-DAY-NUM
023000        ELSE
023100           DIVIDE WRK-YEAR-NUM BY 4 GIVING WRK-LEAP-QUOTIENT
023200                                   REMAINDER WRK-LEAP-REMAINDER
023300           IF WRK-LEAP-REMAINDER   EQUAL ZERO
023400              MOVE 29             TO WRK-MAX-DAY-NUM
023500           END-IF
023600        END-IF
023700     END-IF.
023800*----------------------------------------------------------------*
023900 1200-99-EXIT.                    EXIT.
024000*----------------------------------------------------------------*
024100*----------------------------------------------------------------*
024200 2000-VALIDATE-TIMESTAMP           SECTION.
024300*----------------------------------------------------------------*
024400*    CHECKS THE FULL 25-CHARACTER LOG TIMESTAMP,                  *
024500*    YYYY-MM-DDTHH:MM:SS+OO:OO.  THE DATE PORTION IS CHECKED BY   *
024600*    RE-ENTERING FUNCTION '1' ABOVE; THE TIME AND OFFSET          *
024700*    PORTIONS ARE CHECKED HERE FOR LITERAL SEPARATORS AND         *
024800*    NUMERIC RANGE.                                               *
024900*----------------------------------------------------------------*
025000     MOVE ZERO                    TO WRK-TIMESTAMP-LEN.
025100     INSPECT WRK-DATE-VALUE        TALLYING WRK-TIMESTAMP-LEN
025200                                   FOR CHARACTERS BEFORE
025300                                   INITIAL SPACE.
025400
025500     IF WRK-TIMESTAMP-LEN          NOT EQUAL 25
025600        GO TO 2000-99-EXIT
025700     END-IF.
025800
025900     MOVE WRK-DATE-VALUE           TO WRK-TIMESTAMP-TEXT.
026000
026100     IF WRK-TS-T-LITERAL          NOT EQUAL 'T'   OR
026200        WRK-TS-COLON-1            NOT EQUAL ':'   OR
026300        WRK-TS-COLON-2            NOT EQUAL ':'   OR
026400        WRK-TS-OFFSET-COLON       NOT EQUAL ':'
026500        GO TO 2000-99-EXIT
026600     END-IF.
026700
026800*    THE LOG'S ONLY PERMITTED OFFSET IS THE FIXED LITERAL         *
026810*    +00:00 -- ANY OTHER SIGN OR OFFSET VALUE FAILS THE CHECK.    *
026820     IF WRK-TS-OFFSET-SIGN        NOT EQUAL '+' OR
026830        WRK-TS-OFFSET-HH          NOT EQUAL '00' OR
026840        WRK-TS-OFFSET-MM          NOT EQUAL '00'
027000        GO TO 2000-99-EXIT
027100     END-IF.
027200
027300     IF WRK-TS-HH                 NOT NUMERIC OR
027400        WRK-TS-MI                 NOT NUMERIC OR
027500        WRK-TS-SS                 NOT NUMERIC
027800        GO TO 2000-99-EXIT
027900     END-IF.
028000
028100     IF WRK-TS-HH                 GREATER THAN 23 OR
028200        WRK-TS-MI                 GREATER THAN 59 OR
028300        WRK-TS-SS                 GREATER THAN 59
028400        GO TO 2000-99-EXIT
028500     END-IF.
028600
028700     MOVE '1'                     TO WRK-DATE-FUNCTION.
028800     MOVE WRK-TS-DATE-PART        TO WRK-DATE-VALUE.
028900     PERFORM 1000-VALIDATE-CALENDAR-DATE.
029000     MOVE '2'                     TO WRK-DATE-FUNCTION.
029100*----------------------------------------------------------------*
029200 2000-99-EXIT.                    EXIT.
029300*----------------------------------------------------------------*
