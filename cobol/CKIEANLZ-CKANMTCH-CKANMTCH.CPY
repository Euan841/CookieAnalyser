000100*----------------------------------------------------------------*
000200*    CKANMTCH  -  TABLE OF LOG ENTRIES MATCHED TO THE TARGET     *
000300*    DATE.  BUILT BY CKAN0004, CONSUMED BY CKAN0005.  SIZED FOR  *
000400*    A SINGLE DAY'S WORTH OF HITS ON ONE LOG FILE.               *
000500*----------------------------------------------------------------*
000600 01  CKANMTCH-TABLE.
000700     05  CKANMTCH-ENTRY OCCURS 5000 TIMES
000800                                INDEXED BY CKANMTCH-IX.
000900         COPY CKANREC1 REPLACING LEADING ==CKANREC1== BY
001000                                          ==CKANMTCH==.
