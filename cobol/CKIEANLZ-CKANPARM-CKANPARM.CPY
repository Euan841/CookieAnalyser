000100*----------------------------------------------------------------*
000200*    CKANPARM  -  RUN PARAMETER RECORD FOR THE COOKIE ANALYSER   *
000300*    CONTAINS THE TWO RUN PARAMETERS READ FROM PARMCTL AT        *
000400*    JOB START: THE LOG FILE PATH AND THE TARGET DATE.           *
000500*----------------------------------------------------------------*
000600 01  CKANPARM-RUN-PARM.
000700     05  CKANPARM-FILE-PATH          PIC X(100).
000800     05  CKANPARM-TARGET-DATE        PIC X(010).
000900     05  FILLER                      PIC X(010) VALUE SPACES.
