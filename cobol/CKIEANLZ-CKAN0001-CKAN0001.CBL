000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKAN0001.
000600 AUTHOR.         D. KOWALSKI.
000700 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/03/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CKAN0001.                                     *
001400*    ANALYST.....: D. KOWALSKI                                   *
001500*    PROGRAMMER..: D. KOWALSKI                                   *
001600*    DATE........: 06/03/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: COOKIE ANALYSER PROJECT - CKIEANLZ            *
001900*----------------------------------------------------------------*
002000*    GOAL........: MAIN DRIVER.  READS THE RUN PARAMETERS,       *
002100*                  VALIDATES THE LOG FILE AND TARGET DATE,       *
002200*                  DRIVES THE PARSE AND ANALYSIS STEPS, AND      *
002300*                  WRITES THE MOST-ACTIVE-COOKIE LISTING.        *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   PARMCTL         00120       CKANPARM         *
002700*                   CKLGOUT         00040       NONE             *
002800*----------------------------------------------------------------*
002900*    CALLS.......:  CKAN0002 CKAN0003 CKAN0004 CKAN0005 ABENDPGM *
003000*----------------------------------------------------------------*
003100*                                                                *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG                                                  *
003400*----------------------------------------------------------------*
003500*   DATE       INIT  TICKET   DESCRIPTION                        *
003600*   ---------- ----  -------  ------------------------------     *
003700*   06/03/1991 DK    BAT-0091 ORIGINAL CODING.                   *BAT-0091
003800*   09/17/1991 DK    BAT-0103 ADDED MISSING-ARGUMENTS CHECK       BAT-0103
003900*                             BEFORE FILE VALIDATION.             *
004000*   02/11/1992 MLP   BAT-0144 CORRECTED STOP MESSAGE WORDING TO   *
004100*                             MATCH OPERATIONS RUNBOOK.           *
004200*   08/05/1993 MLP   BAT-0210 CKAN0005 SPLIT OUT OF THE PARSE     *
004300*                             STEP SO TIE HANDLING COULD BE       *
004400*                             TESTED ON ITS OWN.                  *
004500*   01/22/1995 TRV   BAT-0266 CKLGOUT NOW CLOSED EVEN WHEN THE    *
004600*                             WINNER LIST IS EMPTY.               *
004700*   11/30/1998 TRV   Y2K-0042 YEAR 2000 REVIEW - WRK-SYSTEM-DATE  Y2K-0042
004800*                             CENTURY WINDOW CONFIRMED (ADD 2000  *
004900*                             STANDS, NO 19XX DATA IN THIS JOB).  *
005000*   07/14/2001 BWH   BAT-0318 DISPLAY OF THE TARGET DATE ON THE   *
005100*                             INVALID-DATE MESSAGE ADDED PER      *
005200*                             HELP DESK REQUEST.                  *
005300*   03/09/2003 BWH   BAT-0355 FINALIZE BANNER NOW SHOWS MATCHED   *
005400*                             AND WINNER COUNTS SEPARATELY.       *
005500*----------------------------------------------------------------*
005600*================================================================*
005700*           E N V I R O N M E N T      D I V I S I O N           *
005800*================================================================*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006400      SWITCH-1 IS CKAN-DEBUG-SWITCH ON STATUS IS CKAN-DEBUG-ON.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT PARMCTL       ASSIGN TO UTS-S-PARMCTL
007000      ORGANIZATION IS     SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-PARMCTL.
007300
007400     SELECT CKLGOUT       ASSIGN TO UTS-S-CKLGOUT
007500      ORGANIZATION IS     SEQUENTIAL
007600      ACCESS MODE  IS     SEQUENTIAL
007700      FILE STATUS  IS     WRK-FS-CKLGOUT.
007800
007900*================================================================*
008000*                  D A T A      D I V I S I O N                  *
008100*================================================================*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  PARMCTL
008600     RECORDING MODE IS F
008700     LABEL RECORD   IS STANDARD
008800     BLOCK CONTAINS 00 RECORDS.
008900 01  FD-REG-PARMCTL    PIC X(120).
009000
009100 FD  CKLGOUT
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01  FD-REG-CKLGOUT    PIC X(40).
009600
009700*-----------------------------------------------------------------*
009800*                  WORKING-STORAGE SECTION                        *
009900*-----------------------------------------------------------------*
010000 WORKING-STORAGE SECTION.
010100
010200 77  WRK-MATCHED-COUNT                 PIC S9(07) COMP VALUE ZERO.
010300 77  WRK-WINNER-COUNT                  PIC S9(07) COMP VALUE ZERO.
010400
010500 77  WRK-FILE-VALID-SW                 PIC X(01) VALUE 'N'.
010600     88  WRK-FILE-IS-VALID                  VALUE 'Y'.
010700 77  WRK-DATE-VALID-SW                 PIC X(01) VALUE 'N'.
010800     88  WRK-DATE-IS-VALID                   VALUE 'Y'.
010900 77  WRK-DATE-FUNCTION                 PIC X(01) VALUE '1'.
011000
011100*DATA FOR ERROR LOG:
011200 01  WRK-ERROR-LOG.
011300     03  WRK-PROGRAM                   PIC X(08) VALUE
011400                                                 'CKAN0001'  .
011500     03  WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
011600     03  WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
011700     03  WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
011800     03  WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
011850     03  FILLER                        PIC X(10) VALUE SPACES.
011900
012000*ABENDING PROGRAM:
012100 77  WRK-ABEND-PGM                     PIC X(08) VALUE
012200                                                 'ABENDPGM'  .
012300
012400 01  WRK-FILE-STATUS.
012500     03  WRK-FS-PARMCTL                PIC 9(02) VALUE ZEROS .
012600     03  WRK-FS-CKLGOUT                PIC 9(02) VALUE ZEROS .
012650     03  FILLER                        PIC X(05) VALUE SPACES.
012700
012800     COPY CKANPARM.
012900
013000*ALTERNATE VIEWS OF THE RUN PARAMETERS, KEPT FOR QUICK COMPARE:
013100 01  WRK-TARGET-DATE-TEXT              PIC X(10) VALUE SPACES.
013200 01  WRK-TARGET-DATE-PARTS REDEFINES   WRK-TARGET-DATE-TEXT.
013300     05  WRK-TARGET-YYYY               PIC X(04).
013400     05  FILLER                        PIC X(01).
013500     05  WRK-TARGET-MM                 PIC X(02).
013600     05  FILLER                        PIC X(01).
013700     05  WRK-TARGET-DD                 PIC X(02).
013800
013900 01  WRK-FILE-PATH-TEXT                PIC X(100) VALUE SPACES.
014000 01  WRK-FILE-PATH-VIEW REDEFINES      WRK-FILE-PATH-TEXT.
014100     05  WRK-FILE-PATH-C1              PIC X(01).
014200     05  FILLER                        PIC X(99).
014300
014400*IN-MEMORY TABLES PASSED TO THE PARSE AND ANALYSIS SUBPROGRAMS:
014500     COPY CKANMTCH.
014600     COPY CKANWIN.
014700
014800*WORKING DATA FOR THE SYSTEM DATE AND TIME.
014900 01  WRK-SYSTEM-DATE.
015000     03  YY                            PIC 9(02) VALUE ZEROS .
015100     03  MM                            PIC 9(02) VALUE ZEROS .
015200     03  DD                            PIC 9(02) VALUE ZEROS .
015300 01  WRK-SYSTEM-DATE-NUM REDEFINES     WRK-SYSTEM-DATE
015400                                        PIC 9(06).
015500*
015600 01  WRK-DATE-FORMATTED.
015700     03  DD-FORMATTED                  PIC 9(02) VALUE ZEROS .
015800     03  FILLER                        PIC X(01) VALUE '-'   .
015900     03  MM-FORMATTED                  PIC 9(02) VALUE ZEROS .
016000     03  FILLER                        PIC X(01) VALUE '-'   .
016100     03  YYYY-FORMATTED                PIC 9(04) VALUE ZEROS .
016200*
016300 01  WRK-SYSTEM-TIME.
016400     03  HOUR                          PIC 9(02) VALUE ZEROS .
016500     03  MINUTE                        PIC 9(02) VALUE ZEROS .
016600     03  SECOND                        PIC 9(02) VALUE ZEROS .
016700     03  HUNDREDTH                     PIC 9(02) VALUE ZEROS .
016800*
016900 01  WRK-TIME-FORMATTED.
017000     03  HOUR-FORMATTED                PIC 9(02) VALUE ZEROS .
017100     03  FILLER                        PIC X(01) VALUE ':'.
017200     03  MINUTE-FORMATTED              PIC 9(02) VALUE ZEROS .
017300     03  FILLER                        PIC X(01) VALUE ':'.
017400     03  SECOND-FORMATTED              PIC 9(02) VALUE ZEROS .
017500
017600 01  WRK-WHEN-COMPILED.
017700     03  MM-COMPILED                   PIC X(02) VALUE SPACES.
017800     03  FILLER                        PIC X(01) VALUE '/'.
017900     03  DD-COMPILED                   PIC X(02) VALUE SPACES.
018000     03  FILLER                        PIC X(01) VALUE '/'.
018100     03  YY-COMPILED                   PIC X(02) VALUE SPACES.
018200     03  HOUR-COMPILED                 PIC X(02) VALUE SPACES.
018300     03  FILLER                        PIC X(01) VALUE '-'.
018400     03  MINUTE-COMPILED               PIC X(02) VALUE SPACES.
018500     03  FILLER                        PIC X(01) VALUE '-'.
018600     03  SECOND-COMPILED               PIC X(02) VALUE SPACES.
018700
018800*================================================================*
018900 PROCEDURE                       DIVISION.
019000*================================================================*
019100*----------------------------------------------------------------*
019200 0000-MAIN-PROCESS               SECTION.
019300*----------------------------------------------------------------*
019400     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
019500
019600     PERFORM 1000-INITIALIZE.
019700
019800     PERFORM 2000-VALIDATE-FILE.
019900
020000     PERFORM 2100-VALIDATE-DATE.
020100
020200     PERFORM 3000-PARSE-LOG.
020300
020400     PERFORM 4000-ANALYSE.
020500
020600     PERFORM 5000-WRITE-OUTPUT.
020700
020800     PERFORM 6000-FINALIZE.
020900*----------------------------------------------------------------*
021000 0000-99-EXIT.                   EXIT.
021100*----------------------------------------------------------------*
021200*----------------------------------------------------------------*
021300 1000-INITIALIZE                 SECTION.
021400*----------------------------------------------------------------*
021500     PERFORM 9000-GET-DATE-TIME.
021600
021700     INITIALIZE CKANPARM-RUN-PARM
021800                CKANMTCH-TABLE
021900                CKANWIN-TABLE.
022000
022100     OPEN INPUT  PARMCTL.
022200
022300     MOVE 'OPEN FILE PARMCTL'     TO WRK-ERROR-MSG.
022400     PERFORM 8100-TEST-FS-PARMCTL.
022500
022600     READ PARMCTL                INTO CKANPARM-RUN-PARM.
022700
022800     MOVE 'READING FILE PARMCTL'  TO WRK-ERROR-MSG.
022900     PERFORM 8100-TEST-FS-PARMCTL.
023000
023100     CLOSE PARMCTL.
023200
023300     IF CKANPARM-FILE-PATH       EQUAL SPACES
023400        OR CKANPARM-TARGET-DATE  EQUAL SPACES
023500        DISPLAY 'MISSING REQUIRED ARGUMENTS'
023600        STOP RUN
023700     END-IF.
023800
023900     MOVE CKANPARM-FILE-PATH     TO WRK-FILE-PATH-TEXT.
024000     MOVE CKANPARM-TARGET-DATE   TO WRK-TARGET-DATE-TEXT.
024100*----------------------------------------------------------------*
024200 1000-99-EXIT.                   EXIT.
024300*----------------------------------------------------------------*
024400*----------------------------------------------------------------*
024500 2000-VALIDATE-FILE               SECTION.
024600*----------------------------------------------------------------*
024700     CALL 'CKAN0002'              USING
024800          CKANPARM-FILE-PATH
024900          WRK-FILE-VALID-SW.
025000
025100     IF NOT WRK-FILE-IS-VALID
025200        DISPLAY 'INVALID FILE ' CKANPARM-FILE-PATH
025300        STOP RUN
025400     END-IF.
025500*----------------------------------------------------------------*
025600 2000-99-EXIT.                   EXIT.
025700*----------------------------------------------------------------*
025800*----------------------------------------------------------------*
025900 2100-VALIDATE-DATE               SECTION.
026000*----------------------------------------------------------------*
026100     MOVE '1'                     TO WRK-DATE-FUNCTION.
026200
026300     CALL 'CKAN0003'              USING
026400          WRK-DATE-FUNCTION
026500          CKANPARM-TARGET-DATE
026600          WRK-DATE-VALID-SW.
026700
026800     IF NOT WRK-DATE-IS-VALID
026900        DISPLAY 'INVALID DATE FORMAT: ' CKANPARM-TARGET-DATE
027000        STOP RUN
027100     END-IF.
027200*----------------------------------------------------------------*
027300 2100-99-EXIT.                   EXIT.
027400*----------------------------------------------------------------*
027500*----------------------------------------------------------------*
027600 3000-PARSE-LOG                   SECTION.
027700*----------------------------------------------------------------*
027800     MOVE ZERO                    TO WRK-MATCHED-COUNT.
027900
028000     CALL 'CKAN0004'              USING
028100          CKANPARM-FILE-PATH
028200          CKANPARM-TARGET-DATE
028300          CKANMTCH-TABLE
028400          WRK-MATCHED-COUNT.
028500*----------------------------------------------------------------*
028600 3000-99-EXIT.                   EXIT.
028700*----------------------------------------------------------------*
028800*----------------------------------------------------------------*
028900 4000-ANALYSE                     SECTION.
029000*----------------------------------------------------------------*
029100     MOVE ZERO                    TO WRK-WINNER-COUNT.
029200
029300     CALL 'CKAN0005'              USING
029400          CKANMTCH-TABLE
029500          WRK-MATCHED-COUNT
029600          CKANWIN-TABLE
029700          WRK-WINNER-COUNT.
029800
029900     IF WRK-WINNER-COUNT          EQUAL ZERO
030000        DISPLAY 'ANALYSIS RESULTED IN NO ACTIVE COOKIES'
030100        STOP RUN
030200     END-IF.
030300*----------------------------------------------------------------*
030400 4000-99-EXIT.                   EXIT.
030500*----------------------------------------------------------------*
030600*----------------------------------------------------------------*
030700 5000-WRITE-OUTPUT                SECTION.
030800*----------------------------------------------------------------*
030900     OPEN OUTPUT CKLGOUT.
031000
031100     MOVE 'OPEN FILE CKLGOUT'     TO WRK-ERROR-MSG.
031200     PERFORM 8200-TEST-FS-CKLGOUT.
031300
031400     PERFORM 5100-WRITE-WINNER
031500             VARYING CKANWIN-IX   FROM 1 BY 1
031600             UNTIL   CKANWIN-IX   GREATER WRK-WINNER-COUNT.
031700
031800     CLOSE CKLGOUT.
031900*----------------------------------------------------------------*
032000 5000-99-EXIT.                   EXIT.
032100*----------------------------------------------------------------*
032200*----------------------------------------------------------------*
032300 5100-WRITE-WINNER                SECTION.
032400*----------------------------------------------------------------*
032500     MOVE CKANWIN-ENTRY(CKANWIN-IX)
032600                                  TO FD-REG-CKLGOUT.
032700
032800     WRITE FD-REG-CKLGOUT.
032900
033000     MOVE 'WRITING FILE CKLGOUT'  TO WRK-ERROR-MSG.
033100     PERFORM 8200-TEST-FS-CKLGOUT.
033200*----------------------------------------------------------------*
033300 5100-99-EXIT.                   EXIT.
033400*----------------------------------------------------------------*
033500*----------------------------------------------------------------*
033600 6000-FINALIZE                    SECTION.
033700*----------------------------------------------------------------*
033800     DISPLAY '***************************'.
033900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
034000     DISPLAY '***************************'.
034100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
034200     DISPLAY '*COMPILED........:'
034300     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
034400     DISPLAY '*.................'
034500     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
034600     DISPLAY '*-------------------------*'.
034700     DISPLAY '*MATCHED RECORDS......:' WRK-MATCHED-COUNT
034800     '*'.
034900     DISPLAY '*WINNING COOKIES......:' WRK-WINNER-COUNT
035000     '*'.
035100     DISPLAY '*-------------------------*'.
035200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
035300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
035400     DISPLAY '***************************'.
035500
035600     STOP RUN.
035700*----------------------------------------------------------------*
035800 6000-99-EXIT.                   EXIT.
035900*----------------------------------------------------------------*
036000*----------------------------------------------------------------*
036100 8100-TEST-FS-PARMCTL             SECTION.
036200*----------------------------------------------------------------*
036300     IF WRK-FS-PARMCTL           NOT EQUAL ZEROS AND 10
036400        MOVE WRK-FS-PARMCTL      TO  WRK-ERROR-CODE
036500        PERFORM 9999-CALL-ABEND-PGM
036600     END-IF.
036700*----------------------------------------------------------------*
036800 8100-99-EXIT.                   EXIT.
036900*----------------------------------------------------------------*
037000*----------------------------------------------------------------*
037100 8200-TEST-FS-CKLGOUT             SECTION.
037200*----------------------------------------------------------------*
037300     IF WRK-FS-CKLGOUT           NOT EQUAL ZEROS
037400        MOVE WRK-FS-CKLGOUT      TO  WRK-ERROR-CODE
037500        PERFORM 9999-CALL-ABEND-PGM
037600     END-IF.
037700*----------------------------------------------------------------*
037800 8200-99-EXIT.                   EXIT.
037900*----------------------------------------------------------------*
038000*----------------------------------------------------------------*
038100 9000-GET-DATE-TIME                SECTION.
038200*----------------------------------------------------------------*
038300     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
038400     MOVE YY                     TO YYYY-FORMATTED.
038500     MOVE MM                     TO MM-FORMATTED.
038600     MOVE DD                     TO DD-FORMATTED.
038700     ADD  2000                   TO YYYY-FORMATTED.
038800
038900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
039000     MOVE HOUR                   TO HOUR-FORMATTED.
039100     MOVE MINUTE                 TO MINUTE-FORMATTED.
039200     MOVE SECOND                 TO SECOND-FORMATTED.
039300*----------------------------------------------------------------*
039400 9000-99-EXIT.                   EXIT.
039500*----------------------------------------------------------------*
039600*----------------------------------------------------------------*
039700 9999-CALL-ABEND-PGM               SECTION.
039800*----------------------------------------------------------------*
039900     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
040000     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
040100     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
040200*----------------------------------------------------------------*
040300 9999-99-EXIT.                   EXIT.
040400*----------------------------------------------------------------*
