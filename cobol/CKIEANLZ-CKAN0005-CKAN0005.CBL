000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CKAN0005.
000600 AUTHOR.         D. KOWALSKI.
000700 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000800 DATE-WRITTEN.   07/01/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: CKAN0005.                                     *
001400*    ANALYST.....: D. KOWALSKI                                   *
001500*    PROGRAMMER..: D. KOWALSKI                                   *
001600*    DATE........: 07/01/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: COOKIE ANALYSER PROJECT - CKIEANLZ            *
001900*----------------------------------------------------------------*
002000*    GOAL........: CALLED BY CKAN0001 AFTER CKAN0004 HAS BUILT   *
002100*                  THE MATCHED-LINE TABLE.  TALLIES ONE HIT PER  *
002200*                  DISTINCT COOKIE ID INTO AN INTERNAL COUNT      *
002300*                  TABLE, FINDS THE HIGHEST COUNT, AND RETURNS    *
002400*                  EVERY COOKIE ID TIED AT THAT COUNT AS THE      *
002500*                  WINNER TABLE.  IF THE MATCHED TABLE IS EMPTY,  *
002600*                  THE WINNER TABLE IS RETURNED EMPTY AND A        *
002700*                  WARNING IS DISPLAYED.                          *
002800*----------------------------------------------------------------*
002900*    FILES.......:  NONE.                                       *
003000*----------------------------------------------------------------*
003100*    CALLS.......:  NONE.                                       *
003200*----------------------------------------------------------------*
003300*                                                                *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*   DATE       INIT  TICKET   DESCRIPTION                        *
003800*   ---------- ----  -------  ------------------------------     *
003900*   07/01/1991 DK    BAT-0092 ORIGINAL CODING.                   *BAT-0092
004000*   02/11/1992 DK    BAT-0118 COUNT TABLE SEARCH CHANGED FROM A   BAT-0118
004100*                             LINEAR SCAN OF THE WHOLE TABLE ON    *
004200*                             EVERY HIT TO A SEARCH THAT STOPS     *
004300*                             AS SOON AS THE COOKIE ID IS FOUND    *
004400*                             OR THE USED PORTION OF THE TABLE     *
004500*                             IS EXHAUSTED.                        *
004600*   08/05/1993 MLP   BAT-0210 MAX-COUNT SEARCH AND WINNER-TABLE    *
004700*                             BUILD SEPARATED INTO TWO PASSES SO   *
004800*                             TIES ARE NOT MISSED WHEN A LATER    Y2K-0042
004900*                             ENTRY RAISES THE MAXIMUM.            *
005000*   11/30/1998 TRV   Y2K-0042 YEAR 2000 REVIEW - NO DATE MATH IN   *
005100*                             THIS MEMBER, NO CHANGE REQUIRED.     *
005110*   03/11/2004 HJS   BAT-0390 LINKAGE SECTION PARMS RENAMED FROM   *
005120*                             THE OLD LK- PREFIX TO WRK- TO MATCH  *
005130*                             THE CALLING PROGRAM'S OWN NAMES.     *
005200*----------------------------------------------------------------*
005300*================================================================*
005400*           E N V I R O N M E N T      D I V I S I O N           *
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
006000      SWITCH-1 IS CKAN-DEBUG-SWITCH ON STATUS IS CKAN-DEBUG-ON.
006100
006200*================================================================*
006300*                  D A T A      D I V I S I O N                  *
006400*================================================================*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700
006800 77  WRK-COUNT-TABLE-USED               PIC S9(07) COMP VALUE
006900                                                          ZERO.
007000 77  WRK-MATCHED-IX                     PIC S9(07) COMP VALUE
007100                                                          ZERO.
007200 77  WRK-COUNT-IX                       PIC S9(07) COMP VALUE
007300                                                          ZERO.
007400 77  WRK-FOUND-SW                       PIC X(01) VALUE 'N'.
007500     88  WRK-ENTRY-WAS-FOUND                VALUE 'Y'.
007600 77  WRK-MAX-COUNT                      PIC S9(07) COMP VALUE
007700                                                          ZERO.
007800
007900*DEBUG-SWITCH-ONLY DISPLAY VIEWS OF THE RUNNING COUNTERS ABOVE,   *
008000*SHOWN ON THE CONSOLE UNDER CKAN-DEBUG-ON WHEN OPERATIONS NEEDS   *
008100*TO TRACE A RUN WITH AN UNEXPECTED TIE COUNT:                     *
008200 01  WRK-MAX-COUNT-DISPLAY              PIC 9(07) VALUE ZEROS.
008300 01  WRK-MAX-COUNT-EDIT REDEFINES        WRK-MAX-COUNT-DISPLAY.
008400     05  WRK-MAX-COUNT-HIGH              PIC 9(04).
008500     05  WRK-MAX-COUNT-LOW               PIC 9(03).
008600
008700 01  WRK-COUNT-USED-DISPLAY             PIC 9(07) VALUE ZEROS.
008800 01  WRK-COUNT-USED-EDIT REDEFINES       WRK-COUNT-USED-DISPLAY.
008900     05  WRK-COUNT-USED-HIGH             PIC 9(04).
009000     05  WRK-COUNT-USED-LOW              PIC 9(03).
009100
009200 01  WRK-WINNER-COUNT-DISPLAY           PIC 9(07) VALUE ZEROS.
009300 01  WRK-WINNER-COUNT-EDIT REDEFINES     WRK-WINNER-COUNT-DISPLAY.
009400     05  WRK-WINNER-COUNT-HIGH           PIC 9(04).
009500     05  WRK-WINNER-COUNT-LOW            PIC 9(03).
009600
009700*COUNT-TABLE ENTRIES ARE HELD IN A LOCAL TABLE BUILT FROM         *
009800*CKANCNT1, ONE ENTRY PER DISTINCT COOKIE ID SEEN ON THE TARGET    *
009900*DATE.  SIZED TO MATCH THE MATCHED-LINE TABLE, SINCE THE NUMBER   *
010000*OF DISTINCT COOKIES CAN NEVER EXCEED THE NUMBER OF MATCHED       *
010100*LINES.
010200 01  WRK-COUNT-TABLE.
010300     05  WRK-COUNT-ENTRY OCCURS 5000 TIMES
010400                                 INDEXED BY WRK-COUNT-IX-1.
010500         COPY CKANCNT1 REPLACING LEADING ==CKANCNT1== BY
010600                                          ==WRK-CNT==.
010700
010800*-----------------------------------------------------------------*
010900*                      LINKAGE SECTION                            *
011000*-----------------------------------------------------------------*
011100 LINKAGE SECTION.
011200     COPY CKANMTCH.
011300 01  WRK-MATCHED-COUNT                   PIC S9(07) COMP.
011400     COPY CKANWIN.
011500 01  WRK-WINNER-COUNT                    PIC S9(07) COMP.
011600
011700*================================================================*
011800 PROCEDURE                       DIVISION  USING CKANMTCH-TABLE
011900                                                  WRK-MATCHED-COUNT
012000                                                  CKANWIN-TABLE
012100                                                  WRK-WINNER-COUNT.
012200*================================================================*
012300*----------------------------------------------------------------*
012400 0000-MAIN-PROCESS                SECTION.
012500*----------------------------------------------------------------*
012600     MOVE ZERO                    TO WRK-WINNER-COUNT
012700                                      WRK-COUNT-TABLE-USED
012800                                      WRK-MAX-COUNT.
012900
013000     IF WRK-MATCHED-COUNT           EQUAL ZERO
013100        DISPLAY 'CKAN0005 - NO LOGS FOUND FOR DATE'
013200        GO TO 0000-99-EXIT
013300     END-IF.
013400
013500     PERFORM 1000-TALLY-MATCHED-ENTRY
013600             VARYING WRK-MATCHED-IX FROM 1 BY 1
013700             UNTIL   WRK-MATCHED-IX GREATER WRK-MATCHED-COUNT.
013800
013900     PERFORM 2000-FIND-MAX-COUNT.
014000
014100     PERFORM 3000-BUILD-WINNER-TABLE
014200             VARYING WRK-COUNT-IX   FROM 1 BY 1
014300             UNTIL   WRK-COUNT-IX   GREATER
014400                                     WRK-COUNT-TABLE-USED.
014500
014600     IF CKAN-DEBUG-ON
014700        PERFORM 9000-DISPLAY-DEBUG-COUNTS
014800     END-IF.
014900*----------------------------------------------------------------*
015000 0000-99-EXIT.                    EXIT.
015100*----------------------------------------------------------------*
015200*----------------------------------------------------------------*
015300 1000-TALLY-MATCHED-ENTRY          SECTION.
015400*----------------------------------------------------------------*
015500*    ONE HIT IS ADDED TO THE COUNT TABLE FOR EACH MATCHED LINE -  *
015600*    EITHER BY INCREMENTING AN EXISTING ENTRY FOR THE COOKIE ID   *
015700*    OR BY ADDING A NEW ENTRY WITH A COUNT OF 1.                  *
015800*----------------------------------------------------------------*
015900     SET CKANMTCH-IX               TO WRK-MATCHED-IX.
016000
016100     PERFORM 1100-FIND-COUNT-ENTRY.
016200
016300     IF WRK-ENTRY-WAS-FOUND
016400        ADD 1                      TO WRK-CNT-COOKIE-COUNT
016500                                       (WRK-COUNT-IX-1)
016600     ELSE
016700        ADD 1                      TO WRK-COUNT-TABLE-USED
016800        SET WRK-COUNT-IX-1         TO WRK-COUNT-TABLE-USED
016900        MOVE CKANMTCH-COOKIE-ID(CKANMTCH-IX) TO
017000                            WRK-CNT-COOKIE-ID(WRK-COUNT-IX-1)
017100        MOVE 1                     TO
017200                            WRK-CNT-COOKIE-COUNT(WRK-COUNT-IX-1)
017300     END-IF.
017400*----------------------------------------------------------------*
017500 1000-99-EXIT.                    EXIT.
017600*----------------------------------------------------------------*
017700*----------------------------------------------------------------*
017800 1100-FIND-COUNT-ENTRY             SECTION.
017900*----------------------------------------------------------------*
018000*    LINEAR SEARCH OF THE PORTION OF THE COUNT TABLE IN USE.      *
018100*    STOPS AS SOON AS THE COOKIE ID IS FOUND.                    *
018200*----------------------------------------------------------------*
018300     MOVE 'N'                     TO WRK-FOUND-SW.
018400
018500     PERFORM 1110-COMPARE-COUNT-ENTRY
018600             VARYING WRK-COUNT-IX-1 FROM 1 BY 1
018700             UNTIL   WRK-COUNT-IX-1 GREATER
018800                                     WRK-COUNT-TABLE-USED
018900                 OR  WRK-ENTRY-WAS-FOUND.
019000*----------------------------------------------------------------*
019100 1100-99-EXIT.                    EXIT.
019200*----------------------------------------------------------------*
019300*----------------------------------------------------------------*
019400 1110-COMPARE-COUNT-ENTRY          SECTION.
019500*----------------------------------------------------------------*
019600     IF WRK-CNT-COOKIE-ID(WRK-COUNT-IX-1) EQUAL
019700        CKANMTCH-COOKIE-ID(CKANMTCH-IX)
019800        MOVE 'Y'                   TO WRK-FOUND-SW
019900     END-IF.
020000*----------------------------------------------------------------*
020100 1110-99-EXIT.                    EXIT.
020200*----------------------------------------------------------------*
020300*----------------------------------------------------------------*
020400 2000-FIND-MAX-COUNT               SECTION.
020500*----------------------------------------------------------------*
020600     MOVE ZERO                    TO WRK-MAX-COUNT.
020700
020800     PERFORM 2100-COMPARE-TO-MAX
020900             VARYING WRK-COUNT-IX  FROM 1 BY 1
021000             UNTIL   WRK-COUNT-IX  GREATER
021100                                    WRK-COUNT-TABLE-USED.
021200*----------------------------------------------------------------*
021300 2000-99-EXIT.                    EXIT.
021400*----------------------------------------------------------------*
021500*----------------------------------------------------------------*
021600 2100-COMPARE-TO-MAX               SECTION.
021700*----------------------------------------------------------------*
021800     IF WRK-CNT-COOKIE-COUNT(WRK-COUNT-IX) GREATER WRK-MAX-COUNT
021900        MOVE WRK-CNT-COOKIE-COUNT(WRK-COUNT-IX) TO WRK-MAX-COUNT
022000     END-IF.
022100*----------------------------------------------------------------*
022200 2100-99-EXIT.                    EXIT.
022300*----------------------------------------------------------------*
022400*----------------------------------------------------------------*
022500 3000-BUILD-WINNER-TABLE           SECTION.
022600*----------------------------------------------------------------*
022700*    EVERY COOKIE ID WHOSE COUNT EQUALS THE MAXIMUM IS A WINNER   *
022800*    - TIES ARE ALL REPORTED, IN COUNT-TABLE ORDER.               *
022900*----------------------------------------------------------------*
023000     IF WRK-CNT-COOKIE-COUNT(WRK-COUNT-IX) EQUAL WRK-MAX-COUNT
023100        ADD 1                      TO WRK-WINNER-COUNT
023200        SET CKANWIN-IX              TO WRK-WINNER-COUNT
023300        MOVE WRK-CNT-COOKIE-ID(WRK-COUNT-IX) TO
023400                            CKANWIN-ENTRY(CKANWIN-IX)
023500     END-IF.
023600*----------------------------------------------------------------*
023700 3000-99-EXIT.                    EXIT.
023800*----------------------------------------------------------------*
023900*----------------------------------------------------------------*
024000 9000-DISPLAY-DEBUG-COUNTS         SECTION.
024100*----------------------------------------------------------------*
024200     MOVE WRK-COUNT-TABLE-USED    TO WRK-COUNT-USED-DISPLAY.
024300     MOVE WRK-MAX-COUNT           TO WRK-MAX-COUNT-DISPLAY.
024400     MOVE WRK-WINNER-COUNT         TO WRK-WINNER-COUNT-DISPLAY.
024500
024600     DISPLAY 'CKAN0005 - DISTINCT COOKIES: '
024700              WRK-COUNT-USED-DISPLAY.
024800     DISPLAY 'CKAN0005 - MAXIMUM HIT COUNT: '
024900              WRK-MAX-COUNT-DISPLAY.
025000     DISPLAY 'CKAN0005 - WINNER COUNT.....: '
025100              WRK-WINNER-COUNT-DISPLAY.
025200*----------------------------------------------------------------*
025300 9000-99-EXIT.                    EXIT.
025400*----------------------------------------------------------------*
