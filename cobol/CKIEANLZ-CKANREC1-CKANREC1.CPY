000100*----------------------------------------------------------------*
000200*    CKANREC1  -  COOKIE LOG ENTRY, ONE PER MATCHED LOG LINE     *
000300*    BUILT BY CKAN0004 AFTER SPLITTING THE RAW LOG LINE ON THE   *
000400*    FIRST COMMA.  LOG-TIMESTAMP IS BROKEN OUT SO THE DATE       *
000500*    PORTION (COLS 1-10) CAN BE COMPARED WITHOUT RE-SPLITTING.   *
000600*----------------------------------------------------------------*
000700 01  CKANREC1-LOG-ENTRY.
000800     05  CKANREC1-COOKIE-ID          PIC X(40).
000900     05  CKANREC1-LOG-TIMESTAMP.
001000         10  CKANREC1-LOG-DATE       PIC X(10).
001100         10  FILLER                  PIC X(01) VALUE 'T'.
001200         10  CKANREC1-LOG-TIME-PART.
001300             15  CKANREC1-LOG-HH     PIC X(02).
001400             15  FILLER              PIC X(01) VALUE ':'.
001500             15  CKANREC1-LOG-MI     PIC X(02).
001600             15  FILLER              PIC X(01) VALUE ':'.
001700             15  CKANREC1-LOG-SS     PIC X(02).
001800             15  CKANREC1-LOG-OFFSET PIC X(06).
001900     05  CKANREC1-ENTRY-STATUS       PIC X(01) VALUE SPACE.
002000         88  CKANREC1-ENTRY-VALID        VALUE 'V'.
002100         88  CKANREC1-ENTRY-MALFORMED    VALUE 'M'.
002200     05  FILLER                      PIC X(15) VALUE SPACES.
