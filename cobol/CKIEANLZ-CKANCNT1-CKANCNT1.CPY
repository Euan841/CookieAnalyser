000100*----------------------------------------------------------------*
000200*    CKANCNT1  -  DISTINCT-COOKIE COUNT TABLE ENTRY              *
000300*    ONE ENTRY PER COOKIE ID SEEN ON THE TARGET DATE, WITH THE   *
000400*    NUMBER OF HITS ACCUMULATED BY CKAN0005.                     *
000500*----------------------------------------------------------------*
000600 01  CKANCNT1-COUNT-ENTRY.
000700     05  CKANCNT1-COOKIE-ID          PIC X(40).
000800     05  CKANCNT1-COOKIE-COUNT       PIC S9(07) COMP.
000900     05  FILLER                      PIC X(10) VALUE SPACES.
