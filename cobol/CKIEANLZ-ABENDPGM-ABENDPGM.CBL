000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         D. KOWALSKI.
000700 INSTALLATION.   DATA CENTER - BATCH SYSTEMS.
000800 DATE-WRITTEN.   05/20/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: ABENDPGM.                                     *
001400*    ANALYST.....: D. KOWALSKI                                   *
001500*    PROGRAMMER..: D. KOWALSKI                                   *
001600*    DATE........: 05/20/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: COOKIE ANALYSER PROJECT - CKIEANLZ            *
001900*----------------------------------------------------------------*
002000*    GOAL........: SHOP-STANDARD ABNORMAL-END ROUTINE.  CALLED   *
002100*                  BY ANY CKIEANLZ MEMBER THAT HITS A FILE       *
002200*                  STATUS IT CANNOT RECOVER FROM.  DISPLAYS THE  *
002300*                  CALLER'S ERROR LOG BLOCK AND STOPS THE RUN.   *
002400*                  NOT CALLED FOR ORDINARY BUSINESS-RULE         *
002500*                  REJECTIONS (INVALID FILE, INVALID DATE, NO    *
002600*                  ACTIVE COOKIES) - THOSE ARE HANDLED BY THE    *
002700*                  CALLING PROGRAM DIRECTLY WITH A DIAGNOSTIC     *
002800*                  DISPLAY AND STOP RUN OF ITS OWN.               *
002900*----------------------------------------------------------------*
003000*    FILES.......:  NONE.                                       *
003100*----------------------------------------------------------------*
003200*    CALLS.......:  NONE.                                       *
003300*----------------------------------------------------------------*
003400*                                                                *
003500*----------------------------------------------------------------*
003600*    CHANGE LOG                                                  *
003700*----------------------------------------------------------------*
003800*   DATE       INIT  TICKET   DESCRIPTION                        *
003900*   ---------- ----  -------  ------------------------------     *
004000*   05/20/1991 DK    BAT-0092 ORIGINAL CODING, CARRIED OVER FROM  BAT-0092
004100*                             THE SHOP'S STANDARD ABEND MEMBER.   *
004200*   09/17/1991 DK    BAT-0103 ADDED THE ABEND SEQUENCE NUMBER SO  BAT-0103
004300*                             OPERATIONS CAN TELL REPEATED        *
004400*                             ABENDS IN ONE RUN APART ON THE      *
004500*                             CONSOLE LOG.                        *
004600*   11/30/1998 TRV   Y2K-0042 YEAR 2000 REVIEW - WRK-ERROR-DATE   Y2K-0042
004700*                             IS PASSED IN FROM THE CALLER AND    *
004800*                             NOT RECOMPUTED HERE.  NO CHANGE     *
004900*                             REQUIRED.                           *
005000*----------------------------------------------------------------*
005100*================================================================*
005200*           E N V I R O N M E N T      D I V I S I O N           *
005300*================================================================*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005800      SWITCH-1 IS CKAN-DEBUG-SWITCH ON STATUS IS CKAN-DEBUG-ON.
005900
006000*================================================================*
006100*                  D A T A      D I V I S I O N                  *
006200*================================================================*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500
006600*COUNTS HOW MANY TIMES THIS ROUTINE HAS BEEN ENTERED IN THE       *
006700*CURRENT RUN.  SINCE EVERY PATH THROUGH THIS ROUTINE ENDS IN      *
006800*STOP RUN THE COUNT CAN NEVER EXCEED 1, BUT IT IS KEPT FOR        *
006900*CONSOLE-LOG TRACEABILITY, AS THE SHOP STANDARD REQUIRES.         *
007000 77  WRK-ABEND-SEQ-NUM                  PIC S9(04) COMP VALUE ZERO.
007100
007200 01  WRK-ABEND-SEQ-TEXT                 PIC 9(04) VALUE ZEROS.
007300 01  WRK-ABEND-SEQ-DIGITS REDEFINES      WRK-ABEND-SEQ-TEXT.
007400     05  WRK-SEQ-THOUSANDS               PIC 9(01).
007500     05  WRK-SEQ-REMAINDER               PIC 9(03).
007600
007700*WORKING COPY OF THE CALLER'S PROGRAM-ID, HELD IN TWO VIEWS SO    *
007800*THE CONSOLE BANNER CAN PAD IT TO A FIXED WIDTH:
007900 01  WRK-CALLER-PGM-TEXT                PIC X(08) VALUE SPACES.
008000 01  WRK-CALLER-PGM-CHARS REDEFINES      WRK-CALLER-PGM-TEXT.
008100     05  WRK-CALLER-PGM-CHAR             PIC X(01)
008200                                          OCCURS 8 TIMES.
008300 01  WRK-CALLER-PGM-HALVES REDEFINES     WRK-CALLER-PGM-TEXT.
008400     05  WRK-CALLER-PGM-PREFIX           PIC X(04).
008500     05  WRK-CALLER-PGM-SUFFIX           PIC X(04).
008600
008700*-----------------------------------------------------------------*
008800*                      LINKAGE SECTION                            *
008900*-----------------------------------------------------------------*
009000 LINKAGE SECTION.
009100 01  WRK-ERROR-LOG.
009200     03  WRK-PROGRAM                    PIC X(08).
009300     03  WRK-ERROR-MSG                  PIC X(30).
009400     03  WRK-ERROR-CODE                 PIC X(30).
009500     03  WRK-ERROR-DATE                  PIC X(10).
009600     03  WRK-ERROR-TIME                  PIC X(08).
009700     03  FILLER                          PIC X(10).
009800
009900*================================================================*
010000 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
010100*================================================================*
010200*----------------------------------------------------------------*
010300 0000-MAIN-PROCESS               SECTION.
010400*----------------------------------------------------------------*
010500     ADD 1                        TO WRK-ABEND-SEQ-NUM.
010600     MOVE WRK-ABEND-SEQ-NUM       TO WRK-ABEND-SEQ-TEXT.
010700     MOVE WRK-PROGRAM             TO WRK-CALLER-PGM-TEXT.
010800
010900     DISPLAY '****************************************'.
011000     DISPLAY '*   CKIEANLZ ABNORMAL END PROGRAM CALLED *'.
011100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011200     DISPLAY '* ABEND SEQ..: ' WRK-ABEND-SEQ-TEXT '          *'.
011300     DISPLAY '* DATE.......: ' WRK-ERROR-DATE '          *'.
011400     DISPLAY '* TIME.......: ' WRK-ERROR-TIME '            *'.
011500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011600     DISPLAY '* CALLER PROGRAM...: ' WRK-CALLER-PGM-TEXT '  *'.
011700     DISPLAY '* ERROR CODE:                            *'.
011800     DISPLAY '* ' WRK-ERROR-CODE ' *'.
011900     DISPLAY '* ERROR MESSAGE:                         *'.
012000     DISPLAY '* ' WRK-ERROR-MSG ' *'.
012100     DISPLAY '****************************************'.
012200
012300     STOP RUN.
012400*----------------------------------------------------------------*
012500 0000-99-EXIT.                   EXIT.
012600*----------------------------------------------------------------*
