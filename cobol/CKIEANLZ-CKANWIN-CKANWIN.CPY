000100*----------------------------------------------------------------*
000200*    CKANWIN  -  TABLE OF MOST-ACTIVE COOKIE IDS FOR THE TARGET  *
000300*    DATE.  BUILT BY CKAN0005, WRITTEN TO CKLGOUT BY CKAN0001.   *
000400*----------------------------------------------------------------*
000500 01  CKANWIN-TABLE.
000600     05  CKANWIN-ENTRY           PIC X(40) OCCURS 2000 TIMES
000700                                  INDEXED BY CKANWIN-IX.
